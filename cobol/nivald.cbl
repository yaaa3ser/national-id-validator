000100*****************************************************************
000200*                                                               *
000300*             National Identity - Bulk Id Validation            *
000400*                                                               *
000500*****************************************************************
000600 identification   division.
000700*========================
000800*
000900 program-id.          nivald.
001000 author.              M W Khalil, Applewood Systems Group.
001100 installation.        Applewood Computers - Civil Records Bureau.
001200 date-written.        12/02/1986.
001300 date-compiled.
001400 security.            Copyright (C) 1986-2026 & later,
001500                       Applewood Computers Accounting Systems.
001600                       Distributed under the GNU General Public
001700                       License.  See the file COPYING for details.
001800*
001900*    Remarks.            Batch driver for the National Identity
002000*                        validation job.  Reads a file of candidate
002100*                        ids (max 100 per run), calls NIDECOD once
002200*                        per id, and writes one result record to
002300*                        the Validation-Results file and one detail
002400*                        line to the Validation-Results report.
002500*
002600*    Called Modules.     NIDECOD.
002700*    Calling Modules.    None - run from JCL/batch scheduler.
002800*    Files Used.         NI-Id-File     - input  - candidate ids.
002900*                        NI-Res-File    - output - result records.
003000*                        NI-Print-File  - output - printed report.
003100*
003200*    Error messages used.
003300* System wide:
003400*                        SY001, SY014, SY015.
003500* Program specific:
003600*                        NI009.
003700*
003800* Changes:
003900* 12/02/86 mwk - 1.0.00 Created.
004000* 21/11/91 mwk - 1.1.00 Added the 100 id batch cap, per Bureau
004100*                circular 91-14 (same circular as the future-date
004200*                test in NIDECOD).
004300* 23/02/98 rha - 1.2.00 Century digit now passed through on the
004400*                pre-check same as NIDECOD, ahead of the millennium
004500*                roll-over.
004600* 17/07/99 rha -        Y2K - run date now accepted as Ccyymmdd
004700*                throughout, no more 2 digit year anywhere.
004800* 11/02/26 mwk - 2.0.00 Rebuilt for the national identity batch
004900*                suite (ticket NIV-112) - was part of the old
005000*                bureau validate-and-post job, now stands alone.
005100* 23/02/26 mwk -    .01 Added the printed report trailer line
005200*                (total processed / valid / invalid) per Bureau
005300*                request NIV-119.
005400* 24/02/26 mwk -    .02 NI-0011 - cap test in AA050-Read-Loop was
005500*                testing WS-Rec-Cnt after the add, so the 101st id
005600*                got counted into the trailer total even though it
005700*                was never written to NI-Res-File.  Swapped the
005800*                order so the count and the written records agree.
005900*
006000*************************************************************************
006100*
006200 environment      division.
006300*========================
006400*
006500 configuration    section.
006600 source-computer. APPLEWOOD-3090.
006700 object-computer. APPLEWOOD-3090.
006800 special-names.
006900     c01 is top-of-form.
007000*
007100 input-output     section.
007200 file-control.
007300     copy "selniid.cob".
007400     copy "selnires.cob".
007500     select   NI-Print-File        assign to "NIVALPRT"
007600              organization         line sequential
007700              file status          NI-Prt-Status.
007800*
007900 data             division.
008000*========================
008100*
008200 file section.
008300*
008400     copy "fdniid.cob".
008500     copy "fdnires.cob".
008600*
008700 fd  NI-Print-File.
008800*  132 column print image - one line per candidate id, built field
008900*  by field from the NIDECOD result in CC020/CC030 below.  Spacer
009000*  FILLERs between fields are deliberate, not padding left over -
009100*  they keep the detail line readable under the Heading-2 columns.
009200 01  NI-Print-Line.
009300     03  NI-Prt-Id               pic x(14).
009400     03  filler                  pic x(02).
009500     03  NI-Prt-Valid            pic x(01).
009600     03  filler                  pic x(02).
009700     03  NI-Prt-Birth-Date       pic x(10).
009800     03  filler                  pic x(02).
009900     03  NI-Prt-Age              pic zz9.
010000     03  filler                  pic x(02).
010100     03  NI-Prt-Gender           pic x(06).
010200     03  filler                  pic x(02).
010300     03  NI-Prt-Gov              pic x(30).
010400     03  filler                  pic x(02).
010500     03  NI-Prt-Message          pic x(56).
010600*
010700*  Straight alphanumeric view of the line, used only by the
010800*  WRITE ... FROM statements lower down - WRITE wants the whole
010900*  132 bytes, not the group name of a record with numeric edited
011000*  sub-fields mixed in.
011100 01  NI-Print-Line-R redefines NI-Print-Line
011200                              pic x(132).
011300*
011400 working-storage section.
011500*------------------------
011600 77  prog-name               pic x(17) value "nivald (2.0.00)".
011700*
011800 copy "wsnilnk.cob".
011900 copy "wsnimsg.cob".
012000*
012100 77  NI-Id-Status             pic x(02) value "00".
012200 77  NI-Res-Status            pic x(02) value "00".
012300 77  NI-Prt-Status            pic x(02) value "00".
012400*
012500*  Set when the last READ against NI-Id-File hits end of file -
012600*  tested at the top of every pass through AA050-Read-Loop.
012700 77  WS-Id-Eof-Sw             pic x       value "N".
012800     88  WS-Id-Eof                        value "Y".
012900     88  WS-Id-Not-Eof                    value "N".
013000*
013100*  Flips to "Y" the moment the 100-id cap trips, so AA000-Main can
013200*  send back a non-zero return code and the scheduler can flag the
013300*  run as partial rather than complete.
013400 77  WS-Cap-Sw                pic x       value "N".
013500     88  WS-Cap-Exceeded                  value "Y".
013600*
013700*  WS-Rec-Cnt is the count of ids actually written to NI-Res-File -
013800*  see the remark in AA050-Read-Loop on why the cap test has to run
013900*  before this gets incremented.
014000 77  WS-Rec-Cnt               pic 9(05) comp  value zero.
014100 77  WS-Valid-Cnt             pic 9(05) comp  value zero.
014200 77  WS-Invalid-Cnt           pic 9(05) comp  value zero.
014300*  Line count starts at 99 on purpose, not zero - forces the very
014400*  first call to ZZ020-Write-Detail to trip the page-break test and
014500*  print page 1's headings before any detail line goes out.
014600 77  WS-Line-Cnt              pic 9(03) comp  value 99.
014700 77  WS-Page-Cnt              pic 9(03) comp  value zero.
014800*
014900*  Working cells for the digit-scan loop in BB011-Scan-Char.
015000 77  WS-Ix                    pic 9(02) comp.
015100 77  WS-Out-Ix                pic 9(02) comp.
015200 77  WS-Char                  pic x(01).
015300 77  WS-Digit-Count           pic 9(02) comp.
015400 77  WS-Raw-Id-Work           pic x(20).
015500 77  WS-Clean-Id-Work         pic x(14) value spaces.
015600 77  WS-Count-Disp            pic zzz9.
015700*
015800*  Run date split out to Ccyy/Mm/Dd purely so it can be moved into
015900*  the link area a field at a time below - NIDECOD needs the run
016000*  date, not this job, so it is just a carrier.
016100 01  WS-Run-Date-Alpha        pic x(08).
016200 01  WS-Run-Date-Num redefines WS-Run-Date-Alpha.
016300     03  WS-Run-Ccyy          pic 9(04).
016400     03  WS-Run-Mm            pic 9(02).
016500     03  WS-Run-Dd            pic 9(02).
016600*
016700 01  WS-Heading-1.
016800     03  filler                pic x(01)  value space.
016900     03  filler                pic x(38)
017000               value "NATIONAL IDENTITY VALIDATION RESULTS".
017100     03  filler                pic x(10)  value spaces.
017200     03  filler                pic x(05)  value "PAGE ".
017300     03  WS-Hd1-Page           pic zz9.
017400     03  filler                pic x(75)  value spaces.
017500*  Straight x(132) view so ZZ010-Write-Headings can WRITE ... FROM
017600*  it the same way it does the other print lines - the page number
017700*  edit field above is the only reason Heading-1 is a group at all.
017800 01  WS-Heading-1-R redefines WS-Heading-1
017900                              pic x(132).
018000*
018100 01  WS-Heading-2.
018200     03  filler                pic x(01)  value space.
018300     03  filler                pic x(14)  value "NATIONAL ID".
018400     03  filler                pic x(03)  value "V ".
018500     03  filler                pic x(12)  value "BIRTH DATE".
018600     03  filler                pic x(06)  value "AGE ".
018700     03  filler                pic x(08)  value "GENDER".
018800     03  filler                pic x(32)  value "GOVERNORATE".
018900     03  filler                pic x(56)  value "MESSAGE".
019000*
019100 01  WS-Trailer-Line.
019200     03  filler                pic x(01)  value space.
019300     03  filler                pic x(18)  value "TOTAL PROCESSED -".
019400     03  WS-Tr-Processed       pic zzzz9.
019500     03  filler                pic x(03)  value spaces.
019600     03  filler                pic x(10)  value "VALID -".
019700     03  WS-Tr-Valid           pic zzzz9.
019800     03  filler                pic x(03)  value spaces.
019900     03  filler                pic x(10)  value "INVALID -".
020000     03  WS-Tr-Invalid         pic zzzz9.
020100     03  filler                pic x(72)  value spaces.
020200*  Same reason as WS-Heading-1-R - the trailer line carries three
020300*  edited count fields so it has to be a group, but the WRITE needs
020400*  a flat 132 byte view to hand to NI-Print-Line.
020500 01  WS-Trailer-Line-R redefines WS-Trailer-Line
020600                              pic x(132).
020700*
020800 procedure division.
020900*
021000 AA000-Main                  section.
021100***********************************
021200*  Straight line run - open, print the headings, work the file,
021300*  print the trailer, close down.  No restart logic - if NIVALD
021400*  abends partway the whole run is resubmitted from the top.
021500     perform  AA010-Open-Files      thru AA010-Exit.
021600     perform  AA020-Init-Report     thru AA020-Exit.
021700     perform  AA050-Process-Ids     thru AA050-Exit.
021800     perform  CC010-Write-Trailer   thru CC010-Exit.
021900     perform  AA090-Close-Files     thru AA090-Exit.
022000*  Return code 16 tells the scheduler the cap cut the run short so
022100*  an operator can requeue the remainder - it is not an abend, the
022200*  files close normally either way.
022300     if       WS-Cap-Exceeded
022400              move     16 to return-code
022500     else
022600              move     zero to return-code
022700     end-if.
022800     goback.
022900 AA000-Exit.
023000     exit     section.
023100*
023200 AA010-Open-Files            section.
023300***********************************
023400*  Run date is only carried for NIDECOD's own use (it needs today's
023500*  date to reject a birth date that falls in the future) - nothing
023600*  in this job tests it directly.
023700     accept   WS-Run-Date-Alpha from date YYYYMMDD.
023800     move     WS-Run-Ccyy  to NI-Link-Run-Ccyy.
023900     move     WS-Run-Mm    to NI-Link-Run-Mm.
024000     move     WS-Run-Dd    to NI-Link-Run-Dd.
024100*
024200     open     input   NI-Id-File.
024300     if       NI-Id-Status not = "00"
024400              display  SY001
024500              display  NI-Id-Status
024600              move     16 to return-code
024700              goback
024800     end-if.
024900     open     output  NI-Res-File.
025000     open     output  NI-Print-File.
025100 AA010-Exit.
025200     exit     section.
025300*
025400 AA020-Init-Report           section.
025500***********************************
025600*  Page 1 headings go out before the first id is read, same as
025700*  NIUSUM's own reports - an empty input file still produces a
025800*  one page report with headings and a zero trailer.
025900     perform  ZZ010-Write-Headings thru ZZ010-Exit.
026000 AA020-Exit.
026100     exit     section.
026200*
026300 AA050-Process-Ids           section.
026400***********************************
026500*  Classic read-ahead loop - prime the first record here, then
026600*  AA050-Read-Loop tests the eof switch at the top of every pass
026700*  and loops back to itself with GO TO rather than an inline
026800*  PERFORM, so an empty file falls straight through to AA050-Exit.
026900     move     "N"          to WS-Id-Eof-Sw.
027000     read     NI-Id-File
027100              at end       move "Y" to WS-Id-Eof-Sw
027200     end-read.
027300     if       WS-Id-Eof
027400              display  SY014
027500              go to AA050-Exit
027600     end-if.
027700 AA050-Read-Loop.
027800     if       WS-Id-Eof
027900              go to AA050-Exit.
028000*    the cap test has to fire before we add this record to the
028100*    count - WS-Rec-Cnt must come out equal to the number of
028200*    NI-Res-Records actually written, because CC010-Write-Trailer
028300*    moves it straight into WS-Tr-Processed on the printed total
028400*    line and into the console count.  if we added first, the
028500*    101st input record would be counted here and then thrown
028600*    away below, leaving the trailer one high (NI-0011 fix).
028700     if       WS-Rec-Cnt = 100
028800              move     "Y" to WS-Cap-Sw
028900              display  SY015
029000              go to AA050-Exit
029100     end-if.
029200     add      1 to WS-Rec-Cnt.
029300     move     NI-Raw-National-Id to WS-Raw-Id-Work.
029400     perform  BB010-Precheck-Id    thru BB010-Exit.
029500*  Only call NIDECOD when the cheap precheck passes - there is no
029600*  point loading the subprogram and running the full date/gender/
029700*  governorate decode against something that is not even 14 digits.
029800     if       NI-Link-Failed
029900              perform  CC020-Write-Invalid-Line thru CC020-Exit
030000     else
030100              perform  BB020-Call-Decode        thru BB020-Exit
030200              perform  CC030-Write-Result-Line  thru CC030-Exit
030300     end-if.
030400     read     NI-Id-File
030500              at end    move "Y" to WS-Id-Eof-Sw
030600     end-read.
030700     go       to AA050-Read-Loop.
030800 AA050-Exit.
030900     exit     section.
031000*
031100 AA090-Close-Files           section.
031200***********************************
031300     close    NI-Id-File.
031400     close    NI-Res-File.
031500     close    NI-Print-File.
031600 AA090-Exit.
031700     exit     section.
031800*
031900 BB010-Precheck-Id            section.
032000*************************************
032100*  Cheap gate ahead of the full NIDECOD call - strips non-digits
032200*  and rejects anything that is not 14 digits starting '2' or '3'.
032300*  Detailed messages are left to NIDECOD; this step only ever
032400*  returns NI009 "Invalid format".
032500     move     zero         to NI-Link-Return-Code.
032600     move     spaces       to NI-Link-Result.
032700     move     WS-Raw-Id-Work to NI-Link-Raw-Id.
032800     move     spaces       to WS-Clean-Id-Work.
032900     move     zero         to WS-Digit-Count.
033000     move     zero         to WS-Out-Ix.
033100     perform  BB011-Scan-Char thru BB011-Scan-Char-Exit
033200              varying WS-Ix from 1 by 1 until WS-Ix > 20.
033300     if       WS-Digit-Count not = 14
033400              move     1    to NI-Link-Return-Code
033500              move     NI009 to NI-Link-Error-Msg
033600              go to BB010-Exit
033700     end-if.
033800     if       WS-Clean-Id-Work (1:1) not = "2"
033900          and WS-Clean-Id-Work (1:1) not = "3"
034000              move     1    to NI-Link-Return-Code
034100              move     NI009 to NI-Link-Error-Msg
034200              go to BB010-Exit
034300     end-if.
034400 BB010-Exit.
034500     exit     section.
034600*
034700 BB011-Scan-Char.
034800*  Non-digit characters (hyphens, spaces the data entry clerks
034900*  sometimes leave in) are silently dropped here rather than
035000*  rejected - only the final digit count decides valid format.
035100     move     WS-Raw-Id-Work (WS-Ix:1) to WS-Char.
035200     if       WS-Char < "0" or WS-Char > "9"
035300              go to BB011-Scan-Char-Exit.
035400     add      1 to WS-Digit-Count.
035500*  Guard on WS-Out-Ix so a raw field with more than 14 digits in it
035600*  (garbled input) does not run off the end of WS-Clean-Id-Work -
035700*  the digit count test just above will catch it as invalid anyway.
035800     if       WS-Out-Ix < 14
035900              add 1 to WS-Out-Ix
036000              move WS-Char to WS-Clean-Id-Work (WS-Out-Ix:1).
036100 BB011-Scan-Char-Exit.
036200     exit.
036300*
036400 BB020-Call-Decode            section.
036500*************************************
036600*  One call per id - NI-Link-Area carries the cleaned id in and the
036700*  whole decoded result back out, see WSNILNK for the layout.
036800     call     "nidecod"    using NI-Link-Area.
036900 BB020-Exit.
037000     exit     section.
037100*
037200 CC020-Write-Invalid-Line     section.
037300*************************************
037400*  Precheck rejects never reach NIDECOD, so there is no decoded
037500*  result to report - every field bar the id and the message is
037600*  blanked/zeroed rather than left with whatever garbage was in
037700*  the link area from the previous call.
037800     add      1 to WS-Invalid-Cnt.
037900     move     "D"          to NI-Res-Rec-Type.
038000     move     WS-Clean-Id-Work to NI-Res-National-Id.
038100     move     "N"          to NI-Res-Is-Valid.
038200     move     spaces       to NI-Res-Birth-Date.
038300     move     zero         to NI-Res-Age.
038400     move     spaces       to NI-Res-Gender.
038500     move     spaces       to NI-Res-Governorate.
038600     move     spaces       to NI-Res-Gov-Code.
038700     move     spaces       to NI-Res-Century.
038800     move     spaces       to NI-Res-Seq-Number.
038900     move     "N"          to NI-Res-Gov-Valid.
039000     move     NI-Link-Error-Msg to NI-Res-Error-Msg.
039100     write    NI-Res-Record.
039200     move     WS-Clean-Id-Work  to NI-Prt-Id.
039300     move     "N"               to NI-Prt-Valid.
039400     move     spaces            to NI-Prt-Birth-Date.
039500     move     zero              to NI-Prt-Age.
039600     move     spaces            to NI-Prt-Gender.
039700     move     spaces            to NI-Prt-Gov.
039800     move     NI-Link-Error-Msg to NI-Prt-Message.
039900     perform  ZZ020-Write-Detail thru ZZ020-Exit.
040000 CC020-Exit.
040100     exit     section.
040200*
040300 CC030-Write-Result-Line      section.
040400*************************************
040500*  Straight field-for-field copy from the link area NIDECOD handed
040600*  back - valid or invalid, the decode still ran, so every field is
040700*  meaningful here (unlike CC020 above, where most of them are not).
040800     move     "D"          to NI-Res-Rec-Type.
040900     move     NI-Link-National-Id to NI-Res-National-Id.
041000     move     NI-Link-Is-Valid    to NI-Res-Is-Valid.
041100     move     NI-Link-Birth-Date  to NI-Res-Birth-Date.
041200     move     NI-Link-Age         to NI-Res-Age.
041300     move     NI-Link-Gender      to NI-Res-Gender.
041400     move     NI-Link-Governorate to NI-Res-Governorate.
041500     move     NI-Link-Gov-Code    to NI-Res-Gov-Code.
041600     move     NI-Link-Century     to NI-Res-Century.
041700     move     NI-Link-Seq-Number  to NI-Res-Seq-Number.
041800     move     NI-Link-Gov-Valid   to NI-Res-Gov-Valid.
041900     move     NI-Link-Error-Msg   to NI-Res-Error-Msg.
042000     write    NI-Res-Record.
042100     if       NI-Link-Ok
042200              add 1 to WS-Valid-Cnt
042300     else
042400              add 1 to WS-Invalid-Cnt
042500     end-if.
042600     move     NI-Link-National-Id to NI-Prt-Id.
042700     move     NI-Link-Is-Valid    to NI-Prt-Valid.
042800     move     NI-Link-Birth-Date  to NI-Prt-Birth-Date.
042900     move     NI-Link-Age         to NI-Prt-Age.
043000     move     NI-Link-Gender      to NI-Prt-Gender.
043100     move     NI-Link-Governorate to NI-Prt-Gov.
043200     move     NI-Link-Error-Msg   to NI-Prt-Message.
043300     perform  ZZ020-Write-Detail thru ZZ020-Exit.
043400 CC030-Exit.
043500     exit     section.
043600*
043700 CC010-Write-Trailer          section.
043800*************************************
043900*  Printed trailer line for the report.
044000     move     WS-Rec-Cnt     to WS-Tr-Processed.
044100     move     WS-Valid-Cnt   to WS-Tr-Valid.
044200     move     WS-Invalid-Cnt to WS-Tr-Invalid.
044300     write    NI-Print-Line from WS-Trailer-Line.
044400*
044500*  Same totals also go to NI-Res-File as its own trailer record,
044600*  written last, after the final detail record - per the Bureau's
044700*  file spec for NI-Res-File (NI-0012), this is a separate trailer
044800*  from the one on the report above, not a duplicate of it.
044900     move     "T"            to NI-Res-Tr-Rec-Type.
045000     move     WS-Rec-Cnt     to NI-Res-Tr-Processed.
045100     move     WS-Valid-Cnt   to NI-Res-Tr-Valid.
045200     move     WS-Invalid-Cnt to NI-Res-Tr-Invalid.
045300     move     spaces         to NI-Res-Trailer-Record (17:125).
045400     write    NI-Res-Record.
045500*
045600*  Trailer totals also go to sysout for the operator's run log.
045700     move     WS-Rec-Cnt     to WS-Count-Disp.
045800     display  "NIVALD TOTAL PROCESSED " WS-Count-Disp.
045900     move     WS-Valid-Cnt   to WS-Count-Disp.
046000     display  "NIVALD TOTAL VALID     " WS-Count-Disp.
046100     move     WS-Invalid-Cnt to WS-Count-Disp.
046200     display  "NIVALD TOTAL INVALID   " WS-Count-Disp.
046300 CC010-Exit.
046400     exit     section.
046500*
046600 ZZ010-Write-Headings         section.
046700*************************************
046800*  Two heading lines per page - title/page-number, then the column
046900*  captions.  WS-Line-Cnt is reset here so ZZ020 gets a fresh count
047000*  of how many detail lines have gone out since the last break.
047100     add      1 to WS-Page-Cnt.
047200     move     WS-Page-Cnt  to WS-Hd1-Page.
047300     write    NI-Print-Line from WS-Heading-1.
047400     write    NI-Print-Line from WS-Heading-2.
047500     move     zero         to WS-Line-Cnt.
047600 ZZ010-Exit.
047700     exit     section.
047800*
047900 ZZ020-Write-Detail           section.
048000*************************************
048100*  55 lines a page leaves room under the two heading lines for a
048200*  60 line form without running into the perforation - matches the
048300*  Bureau's standard stock, see the report spec on file with Forms
048400*  Control.
048500     if       WS-Line-Cnt > 55
048600              perform  ZZ010-Write-Headings thru ZZ010-Exit.
048700     write    NI-Print-Line.
048800     add      1 to WS-Line-Cnt.
048900 ZZ020-Exit.
049000     exit     section.
049100*
