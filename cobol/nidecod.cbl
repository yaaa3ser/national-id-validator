000100*****************************************************************
000200*                                                               *
000300*              National Identity - Id Decode / Validate         *
000400*                                                               *
000500*****************************************************************
000600 identification   division.
000700*========================
000800*
000900 program-id.          nidecod.
001000 author.              M W Khalil, Applewood Systems Group.
001100 installation.        Applewood Computers - Civil Records Bureau.
001200 date-written.        11/02/1986.
001300 date-compiled.
001400 security.            Copyright (C) 1986-2026 & later,
001500                      Applewood Computers Accounting Systems.
001600                      Distributed under the GNU General Public
001700                      License.  See the file COPYING for details.
001800*
001900*    Remarks.            Sanitizes, structurally validates and
002000*                        decodes a single 14 digit national id
002100*                        into birth date, age, gender, governorate
002200*                        and century.  Called, one id at a time,
002300*                        from NIVALD.  Does no file i/o of its own.
002400*
002500*    Called Modules.     None.
002600*    Calling Modules.    NIVALD.
002700*    Files Used.         None.
002800*
002900*    Error messages used.
003000* System wide:
003100*                        None.
003200* Program specific:
003300*                        NI001 - NI009.
003400*
003500* Changes:
003600* 11/02/86 mwk - 1.0.00 Created.
003700* 04/06/86 mwk - 1.0.01 Fixed Feb 29 test - was rejecting 1988
003800*                (divisible by 4 and by 100 mis-coded as reject).
003900* 19/11/91 mwk - 1.1.00 Added future-date-of-birth test, per
004000*                Bureau circular 91-14.
004100* 23/02/98 rha - 1.2.00 Century digit now decoded from char 1
004200*                throughout (was hard defaulted to 19) ahead of
004300*                the millennium roll-over.
004400* 17/07/99 rha -        Y2K - full 4 digit year now carried end to
004500*                end in NI-Full-Birth-Year, no more 2 digit compares
004600*                anywhere in this program.
004700* 14/03/07 cjw - 1.3.00 Gender parity test moved up so an invalid
004800*                sequence of all zeros still resolves to Female
004900*                cleanly instead of falling through undefined.
005000* 11/02/26 mwk - 2.0.00 Rebuilt for the national identity batch
005100*                suite (ticket NIV-112) - was a shared copybook
005200*                paragraph, now its own called module.
005300* 19/02/26 mwk -    .01 Widened error text return area to x(60).
005400*
005500*************************************************************************
005600*
005700 environment      division.
005800*========================
005900*
006000 configuration    section.
006100 source-computer. APPLEWOOD-3090.
006200 object-computer. APPLEWOOD-3090.
006300 special-names.
006400     c01 is top-of-form.
006500*
006600 data             division.
006700*========================
006800*
006900 working-storage section.
007000*------------------------
007100 77  prog-name               pic x(17) value "nidecod (2.0.00)".
007200*
007300 copy "wsnirec.cob".
007400 copy "wsnigov.cob".
007500 copy "wsnimsg.cob".
007600*
007700*  Scratch cells for the sanitize/format-check char scans.
007800 77  WS-Ix                   pic 9(02) comp.
007900 77  WS-Out-Ix               pic 9(02) comp.
008000 77  WS-Char                 pic x(01).
008100 77  WS-Digit-Count          pic 9(02) comp.
008200 77  WS-Count-Disp           pic z9.
008300 77  WS-Day-Disp             pic 99.
008400 77  WS-Month-Disp           pic 99.
008500*  WS-Max-Day is loaded from WS-Mdays for the birth month, then
008600*  bumped to 29 below if the year turns out to be a leap year -
008700*  it is the one field the day-range test in BB030 actually checks.
008800 77  WS-Max-Day              pic 9(02) comp.
008900*  Quotient/remainder cells for the three DIVIDEs that make up the
009000*  Gregorian leap year rule - there is no FUNCTION MOD on this
009100*  compiler, so remainder has to come off an explicit DIVIDE.
009200 77  WS-Leap-Check-1         pic 9(04) comp.
009300 77  WS-Leap-Check-2         pic 9(02) comp.
009400 77  WS-Leap-Check-3         pic 9(03) comp.
009500*  Same technique for the odd/even sequence-number parity test in
009600*  BB040 - quotient is thrown away, only the remainder matters.
009700 77  WS-Parity-Quot          pic 9(02) comp.
009800 77  WS-Parity-Rem           pic 9(02) comp.
009900 77  WS-Leap-Sw              pic x       value "N".
010000     88  WS-Is-Leap-Year                 value "Y".
010100     88  WS-Not-Leap-Year                value "N".
010200*
010300 77  WS-Raw-Id-Work          pic x(20).
010400*
010500*  Days-per-month lookup, loaded as a literal table and then given
010600*  an OCCURS view below so BB030 can SET/index into it by month
010700*  number rather than a 12-way IF cascade.
010800 01  WS-Days-In-Month-Tbl.
010900     03  filler              pic 9(02) value 31.
011000     03  filler              pic 9(02) value 28.
011100     03  filler              pic 9(02) value 31.
011200     03  filler              pic 9(02) value 30.
011300     03  filler              pic 9(02) value 31.
011400     03  filler              pic 9(02) value 30.
011500     03  filler              pic 9(02) value 31.
011600     03  filler              pic 9(02) value 31.
011700     03  filler              pic 9(02) value 30.
011800     03  filler              pic 9(02) value 31.
011900     03  filler              pic 9(02) value 30.
012000     03  filler              pic 9(02) value 31.
012100     03  filler              pic x(04) value spaces.
012200*  REDEFINES the literal table above as an indexed OCCURS table -
012300*  same 12 bytes of storage, two different views of it, the usual
012400*  house way of building a small lookup table out of VALUE clauses.
012500 01  WS-Days-In-Month redefines WS-Days-In-Month-Tbl.
012600     03  WS-Mdays            pic 9(02) occurs 12
012700                                  indexed by WS-Mon-Ix.
012800     03  filler              pic x(04).
012900*
013000*  Birth date and run date packed to a single comparable Ccyymmdd
013100*  number each - far simpler than comparing year/month/day three
013200*  separate ways to find out whether the birth date is in the future.
013300 01  WS-Date-Compare-Area.
013400     03  WS-Birth-Ccyymmdd   pic 9(08) comp.
013500     03  WS-Run-Ccyymmdd     pic 9(08) comp.
013600     03  filler              pic x(04) value spaces.
013700*
013800*  WS-Birthday-Passed tracks whether this year's birthday has come
013900*  round yet as of the run date, so BB050 knows whether to take one
014000*  off the straight year subtraction.
014100 01  WS-Age-Work.
014200     03  WS-Age-Years        pic s9(04) comp.
014300     03  WS-Birthday-Passed  pic x       value "N".
014400         88  WS-Birthday-Has-Occurred    value "Y".
014500     03  filler              pic x(04) value spaces.
014600*
014700 linkage          section.
014800*----------------
014900 copy "wsnilnk.cob".
015000*
015100 procedure division using NI-Link-Area.
015200*
015300 AA000-Main                  section.
015400***********************************
015500*  Each decode step can fail the id outright - sanitize, then
015600*  format, then the date itself - and each one sets NI-Link-Failed
015700*  and drops straight to AA000-Fail rather than carrying on into
015800*  checks that would not make sense against bad data (no point
015900*  computing age from a date that never validated).  Gender,
016000*  governorate and century are looked up even for the last stretch
016100*  because by BB040 the id is known to be 14 good digits with a
016200*  real calendar date behind it.
016300     move     zero         to NI-Link-Return-Code.
016400     move     spaces       to NI-Link-Result.
016500     move     NI-Link-Raw-Id to WS-Raw-Id-Work.
016600     perform  BB010-Sanitize      thru BB010-Exit.
016700     if       NI-Link-Failed
016800              go to AA000-Fail.
016900     perform  BB020-Format-Check  thru BB020-Exit.
017000     if       NI-Link-Failed
017100              go to AA000-Fail.
017200     perform  BB030-Decode-Date   thru BB030-Exit.
017300     if       NI-Link-Failed
017400              go to AA000-Fail.
017500     perform  BB040-Decode-Gender-Gov-Century thru BB040-Exit.
017600     perform  BB050-Compute-Age   thru BB050-Exit.
017700     move     "Y"          to NI-Link-Is-Valid.
017800     move     NI-Clean-Id  to NI-Link-National-Id.
017900     go to AA000-Exit.
018000*  Fail path still hands back whatever digits survived sanitize, so
018100*  the calling job's printed report shows the id the Bureau was
018200*  actually given, not blanks, next to the rejection message.
018300 AA000-Fail.
018400     move     "N"          to NI-Link-Is-Valid.
018500     move     NI-Clean-Id  to NI-Link-National-Id.
018600 AA000-Exit.
018700     goback.
018800*
018900 BB010-Sanitize               section.
019000*************************************
019100*  Remove every non-digit char from the raw id before any
019200*  test is made - separators, spaces, dashes all fall out here.
019300     move     spaces       to NI-Clean-Id.
019400     move     zero         to WS-Digit-Count.
019500     move     zero         to WS-Out-Ix.
019600     perform  BB011-Sanitize-Char thru BB011-Sanitize-Char-Exit
019700              varying WS-Ix from 1 by 1 until WS-Ix > 20.
019800*
019900 BB010-Exit.
020000     exit     section.
020100*
020200 BB011-Sanitize-Char.
020300*  Same digit-scan idiom used on the NIVALD side of the precheck -
020400*  kept here too because NIDECOD can be called from other jobs
020500*  without going through NIVALD's own precheck first.
020600     move     WS-Raw-Id-Work (WS-Ix:1) to WS-Char.
020700     if       WS-Char < "0" or WS-Char > "9"
020800              go to BB011-Sanitize-Char-Exit.
020900     add      1 to WS-Digit-Count.
021000     if       WS-Out-Ix < 14
021100              add 1 to WS-Out-Ix
021200              move WS-Char to NI-Clean-Id (WS-Out-Ix:1).
021300 BB011-Sanitize-Char-Exit.
021400     exit.
021500*
021600 BB020-Format-Check           section.
021700*************************************
021800*  Order matters - first failure wins, exactly as laid down
021900*  by the Bureau's validation spec: empty input gets its own
022000*  message rather than being lumped in under the wrong-length test,
022100*  because an operator keying a totally blank field needs a
022200*  different message than one who mistyped a digit or two.
022300     if       WS-Digit-Count = zero
022400              move     NI001 to NI-Link-Error-Msg
022500              move     1     to NI-Link-Return-Code
022600              go to BB020-Exit
022700     end-if.
022800*  NI002's text has a 2 digit hole left in it at offset 44, right
022900*  after the trailing blank in the literal, for the actual digit
023000*  count found - filled in by reference modification just below
023100*  rather than a second DISPLAY-edited message table.
023200*  25/02/26 mwk - NI-0013 offset was 43, ran the count straight
023300*                 into "got" with no blank between - moved out
023400*                 to 44 to match the blank added in wsnimsg.cob.
023500     if       WS-Digit-Count not = 14
023600              move     WS-Digit-Count to WS-Count-Disp
023700              move     NI002         to NI-Link-Error-Msg
023800              move     WS-Count-Disp to NI-Link-Error-Msg (44:2)
023900              move     1     to NI-Link-Return-Code
024000              go to BB020-Exit
024100     end-if.
024200*  At this point the id is known to be exactly 14 characters, but
024300*  BB011-Sanitize-Char only ever copies digits across - so a
024400*  non-zero count here can only mean the raw field had more than 20
024500*  characters in it and something got truncated before we ever saw
024600*  it.  Re-scan and reject rather than assume it is safe.
024700     move     zero         to WS-Digit-Count.
024800     perform  BB021-Check-Digit-Char thru BB021-Check-Digit-Char-Exit
024900              varying WS-Ix from 1 by 1 until WS-Ix > 14.
025000     if       WS-Digit-Count not = zero
025100              move     NI003 to NI-Link-Error-Msg
025200              move     1     to NI-Link-Return-Code
025300              go to BB020-Exit
025400     end-if.
025500*  First digit of the cleaned id is the century marker - '2' for
025600*  19xx, '3' for 20xx, per the Bureau's id scheme.  Anything else
025700*  means the id was never really 14 digits of a genuine national
025800*  id to begin with.
025900     move     NI-Clean-Id (1:1) to NI-Century-Digit.
026000     if       not NI-Cent-19xx and not NI-Cent-20xx
026100              move     NI004 to NI-Link-Error-Msg
026200              move     1     to NI-Link-Return-Code
026300              go to BB020-Exit
026400     end-if.
026500 BB020-Exit.
026600     exit     section.
026700*
026800 BB021-Check-Digit-Char.
026900*  Belt and braces re-scan, see the remark above BB020's second
027000*  test - WS-Digit-Count here counts non-digits, not digits, the
027100*  opposite sense from BB011-Sanitize-Char.
027200     move     NI-Clean-Id (WS-Ix:1) to WS-Char.
027300     if       WS-Char < "0" or WS-Char > "9"
027400              add 1 to WS-Digit-Count.
027500 BB021-Check-Digit-Char-Exit.
027600     exit.
027700*
027800 BB030-Decode-Date            section.
027900*************************************
028000*  Component positions are fixed by the Bureau's id layout - char 1
028100*  century, 2-3 year, 4-5 month, 6-7 day, 8-9 governorate, 10-13
028200*  sequence, 14 check digit.  All straight reference modification
028300*  off NI-Clean-Id, no STRING/UNSTRING needed for a fixed layout.
028400     move     NI-Clean-Id (2:2) to NI-Birth-Yy.
028500     move     NI-Clean-Id (4:2) to NI-Birth-Mm.
028600     move     NI-Clean-Id (6:2) to NI-Birth-Dd.
028700     move     NI-Clean-Id (8:2) to NI-Gov-Code.
028800     move     NI-Clean-Id (10:4) to NI-Seq-Number.
028900     move     NI-Clean-Id (14:1) to NI-Check-Digit.
029000*
029100*  Century digit resolves the 2 digit year to a real 4 digit one -
029200*  this is the only place the century marker changes a calculation
029300*  rather than just getting carried through to the printed result.
029400     if       NI-Cent-19xx
029500              compute  NI-Full-Birth-Year = 1900 + NI-Birth-Yy
029600     else
029700              compute  NI-Full-Birth-Year = 2000 + NI-Birth-Yy
029800     end-if.
029900*
030000*  25/02/26 mwk - NI-0013 NI005/NI006 overlay offsets moved out by
030100*                 one to land after the blank now in their templates.
030200     if       NI-Birth-Mm < 1 or NI-Birth-Mm > 12
030300              move     NI-Birth-Mm   to WS-Month-Disp
030400              move     NI005         to NI-Link-Error-Msg
030500              move     WS-Month-Disp to NI-Link-Error-Msg (16:2)
030600              move     1     to NI-Link-Return-Code
030700              go to BB030-Exit
030800     end-if.
030900     if       NI-Birth-Dd < 1 or NI-Birth-Dd > 31
031000              move     NI-Birth-Dd   to WS-Day-Disp
031100              move     NI006         to NI-Link-Error-Msg
031200              move     WS-Day-Disp   to NI-Link-Error-Msg (14:2)
031300              move     1     to NI-Link-Return-Code
031400              go to BB030-Exit
031500     end-if.
031600*
031700*  WS-Mdays gives the plain 28/30/31 for the month - Feb only grows
031800*  to 29 when ZZ060 says the full 4 digit year is a leap year, which
031900*  is why the table itself never carries a 29 anywhere in it.
032000     perform  ZZ060-Test-Leap-Year thru ZZ060-Exit.
032100     set      WS-Mon-Ix to NI-Birth-Mm.
032200     move     WS-Mdays (WS-Mon-Ix) to WS-Max-Day.
032300     if       NI-Birth-Mm = 2 and WS-Is-Leap-Year
032400              move     29 to WS-Max-Day.
032500     if       NI-Birth-Dd > WS-Max-Day
032600              move     NI007 to NI-Link-Error-Msg
032700              move     1     to NI-Link-Return-Code
032800              go to BB030-Exit
032900     end-if.
033000*
033100*  Future-date-of-birth test per Bureau circular 91-14 - pack both
033200*  dates into a single comparable number so a straight > test does
033300*  the job instead of three separate year/month/day comparisons.
033400     compute  WS-Birth-Ccyymmdd =
033500              (NI-Full-Birth-Year * 10000)
033600              + (NI-Birth-Mm * 100) + NI-Birth-Dd.
033700     compute  WS-Run-Ccyymmdd =
033800              (NI-Link-Run-Ccyy * 10000)
033900              + (NI-Link-Run-Mm * 100) + NI-Link-Run-Dd.
034000     if       WS-Birth-Ccyymmdd > WS-Run-Ccyymmdd
034100              move     NI008 to NI-Link-Error-Msg
034200              move     1     to NI-Link-Return-Code
034300              go to BB030-Exit
034400     end-if.
034500*
034600*  Birth date goes back to NIVALD as Ccyy-Mm-Dd text for the printed
034700*  report and the result record - STRING is simpler here than a
034800*  numeric-edited MOVE since the separating hyphens are literal.
034900     string   NI-Full-Birth-Year delimited by size
035000              "-"                delimited by size
035100              NI-Birth-Mm        delimited by size
035200              "-"                delimited by size
035300              NI-Birth-Dd        delimited by size
035400              into NI-Link-Birth-Date
035500     end-string.
035600 BB030-Exit.
035700     exit     section.
035800*
035900 BB040-Decode-Gender-Gov-Century section.
036000*****************************************
036100*  Gender comes off the last digit of the 4 digit sequence number,
036200*  not the whole sequence - even a remainder is Female, odd is
036300*  Male, the same convention the Bureau's own enrolment forms use.
036400*  An all-zero sequence (NI-Seq-Last = 0) resolves to Female here
036500*  cleanly rather than falling through undefined, per the 2007 fix
036600*  noted in the Changes block above.
036700     divide   NI-Seq-Last by 2
036800              giving WS-Parity-Quot remainder WS-Parity-Rem.
036900     if       WS-Parity-Rem = zero
037000              move     "Female" to NI-Link-Gender
037100     else
037200              move     "Male"   to NI-Link-Gender
037300     end-if.
037400*
037500*  Century label is just text for the printed report - the real
037600*  arithmetic already happened against NI-Full-Birth-Year in BB030.
037700     if       NI-Cent-19xx
037800              move     "20th" to NI-Link-Century
037900     else
038000              move     "21st" to NI-Link-Century
038100     end-if.
038200*
038300     move     NI-Gov-Code    to NI-Link-Gov-Code.
038400     move     NI-Seq-Number  to NI-Link-Seq-Number.
038500     perform  ZZ050-Lookup-Governorate thru ZZ050-Exit.
038600 BB040-Exit.
038700     exit     section.
038800*
038900 BB050-Compute-Age            section.
039000*************************************
039100*  Plain year subtraction, then knock a year off if this year's
039200*  birthday has not happened yet as of the run date - the usual
039300*  two-step age calculation, not a days-elapsed divide.
039400     compute  WS-Age-Years =
039500              NI-Link-Run-Ccyy - NI-Full-Birth-Year.
039600     move     "Y"          to WS-Birthday-Passed.
039700     if       NI-Link-Run-Mm < NI-Birth-Mm
039800              move "N" to WS-Birthday-Passed
039900     else
040000*  Same month as the birth month - only the day-of-month decides it.
040100         if   NI-Link-Run-Mm = NI-Birth-Mm
040200                       and NI-Link-Run-Dd < NI-Birth-Dd
040300              move "N" to WS-Birthday-Passed
040400         end-if
040500     end-if.
040600     if       not WS-Birthday-Has-Occurred
040700              subtract 1 from WS-Age-Years.
040800     move     WS-Age-Years to NI-Link-Age.
040900 BB050-Exit.
041000     exit     section.
041100*
041200 ZZ050-Lookup-Governorate      section.
041300**************************************
041400*  Straight sequential SEARCH of the 28 entry table in WSNIGOV - a
041500*  28 entry table is far too small to justify a SEARCH ALL/binary
041600*  lookup, and the table is not kept in code order anyway.
041700     move     "N"          to NI-Gov-Found-Sw.
041800     set      NI-Gov-Ix to 1.
041900     search   NI-Gov-Entry
042000              at end
042100                       move "N" to NI-Gov-Found-Sw
042200              when     NI-Gov-Code-Tbl (NI-Gov-Ix) = NI-Gov-Code
042300                       move "Y" to NI-Gov-Found-Sw
042400     end-search.
042500*  An unrecognised governorate code does not fail the whole id -
042600*  the rest of the id can still be perfectly valid, so this only
042700*  sets NI-Link-Gov-Valid to "N" and substitutes the unknown-code
042800*  template text, it does not go near NI-Link-Return-Code.
042900     if       NI-Gov-Found
043000              move     NI-Gov-Name-Tbl (NI-Gov-Ix) to NI-Link-Governorate
043100              move     "Y" to NI-Link-Gov-Valid
043200     else
043300              move     NI-Gov-Code    to NI-Gov-Unk-Code
043400              move     NI-Gov-Unknown-Template to NI-Link-Governorate
043500              move     "N" to NI-Link-Gov-Valid
043600     end-if.
043700 ZZ050-Exit.
043800     exit     section.
043900*
044000 ZZ060-Test-Leap-Year          section.
044100**************************************
044200*  Divisible by 4 and not by 100, or divisible by 400 - the full
044300*  Gregorian rule, not just the divisible-by-4 shortcut that bit us
044400*  on the 1988 test case noted in the 04/06/86 Changes entry above.
044500     move     "N"          to WS-Leap-Sw.
044600     divide   NI-Full-Birth-Year by 4
044700              giving WS-Leap-Check-1 remainder WS-Leap-Check-2.
044800*  Not divisible by 4 at all - WS-Leap-Sw stays "N", fall through
044900*  to ZZ060-Exit with nothing further to test.
045000     if       WS-Leap-Check-2 = zero
045100              divide   NI-Full-Birth-Year by 100
045200                       giving WS-Leap-Check-1 remainder WS-Leap-Check-3
045300*  Divisible by 4 but not by 100 - a leap year (the common case,
045400*  e.g. 1988, 2024).
045500              if       WS-Leap-Check-3 not = zero
045600                       move "Y" to WS-Leap-Sw
045700              else
045800*  Century year - only a leap year if also divisible by 400
045900*  (2000 was, 1900 and 2100 are not).
046000                       divide   NI-Full-Birth-Year by 400
046100                                giving WS-Leap-Check-1
046200                                remainder WS-Leap-Check-3
046300                       if       WS-Leap-Check-3 = zero
046400                                move "Y" to WS-Leap-Sw
046500                       end-if
046600              end-if
046700     end-if.
046800 ZZ060-Exit.
046900     exit     section.
047000*
