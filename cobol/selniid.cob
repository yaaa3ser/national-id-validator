000100* Id input - one candidate national id per line.
000200     select  NI-Id-File           assign to "NIIDIN"
000300             organization         line sequential
000400             file status          NI-Id-Status.
000500*
