000100*****************************************************
000200*                                                    *
000300*  Governorate Code / Name Lookup Table              *
000400*     Used by NIDECOD to resolve GOV-CODE to a       *
000500*     printable governorate name.                    *
000600*                                                    *
000700*****************************************************
000800* 28 entries, codes as issued by Civil Registry.
000900* Unknown codes are NOT an error - caller sets
001000* NI-Gov-Valid to "N" and builds an Unknown- text.
001100*
001200* 11/02/26 mwk - NI-0001 Created for National Identity
001300*                validation job.
001400* 18/02/26 mwk - NI-0006 Added Luxor (29) - split out
001500*                of Qena per Civil Registry circular.
001600*
001700 01  NI-Governorate-Values.
001800     03  filler pic x(32) value "01Cairo                         ".
001900     03  filler pic x(32) value "02Alexandria                    ".
002000     03  filler pic x(32) value "03Port Said                     ".
002100     03  filler pic x(32) value "04Suez                          ".
002200     03  filler pic x(32) value "11Damietta                      ".
002300     03  filler pic x(32) value "12Dakahlia                      ".
002400     03  filler pic x(32) value "13Sharqia                       ".
002500     03  filler pic x(32) value "14Qalyubia                      ".
002600     03  filler pic x(32) value "15Kafr El Sheikh                ".
002700     03  filler pic x(32) value "16Gharbiyah                     ".
002800     03  filler pic x(32) value "17Menoufia                      ".
002900     03  filler pic x(32) value "18Beheira                       ".
003000     03  filler pic x(32) value "19Ismailia                      ".
003100     03  filler pic x(32) value "21Giza                          ".
003200     03  filler pic x(32) value "22Beni Suef                     ".
003300     03  filler pic x(32) value "23Fayoum                        ".
003400     03  filler pic x(32) value "24Minya                         ".
003500     03  filler pic x(32) value "25Asyut                         ".
003600     03  filler pic x(32) value "26Sohag                         ".
003700     03  filler pic x(32) value "27Qena                          ".
003800     03  filler pic x(32) value "28Aswan                         ".
003900     03  filler pic x(32) value "29Luxor                         ".
004000     03  filler pic x(32) value "31Red Sea                       ".
004100     03  filler pic x(32) value "32New Valley                    ".
004200     03  filler pic x(32) value "33Matrouh                       ".
004300     03  filler pic x(32) value "34North Sinai                   ".
004400     03  filler pic x(32) value "35South Sinai                   ".
004500     03  filler pic x(32) value "88Foreign Born                  ".
004600*
004700 01  NI-Governorate-Table redefines NI-Governorate-Values.
004800     03  NI-Gov-Entry            occurs 28 times
004900                                  indexed by NI-Gov-Ix.
005000         05  NI-Gov-Code-Tbl     pic x(02).
005100         05  NI-Gov-Name-Tbl     pic x(30).
005200*
005300 77  NI-Gov-Found-Sw             pic x       value "N".
005400     88  NI-Gov-Found                        value "Y".
005500     88  NI-Gov-Not-Found                    value "N".
005600*
005700 01  NI-Gov-Unknown-Template.
005800     03  NI-Gov-Unk-Text1        pic x(27)
005900               value "Unknown Governorate (Code: ".
006000     03  NI-Gov-Unk-Code         pic x(02)  value spaces.
006100     03  NI-Gov-Unk-Text2        pic x(01)  value ")".
006200*
