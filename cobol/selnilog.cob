000100* Api call log - pre-sorted by key, date by the feeder job.
000200     select  NI-Log-File          assign to "NILOGIN"
000300             organization         line sequential
000400             file status          NI-Log-Status.
000500*
