000100*****************************************************************
000200*                                                               *
000300*            National Identity - Daily Usage Summary            *
000400*                                                               *
000500*****************************************************************
000600 identification   division.
000700*========================
000800*
000900 program-id.          niusum.
001000 author.              M W Khalil, Applewood Systems Group.
001100 installation.        Applewood Computers - Civil Records Bureau.
001200 date-written.        14/02/1986.
001300 date-compiled.
001400 security.            Copyright (C) 1986-2026 & later,
001500                       Applewood Computers Accounting Systems.
001600                       Distributed under the GNU General Public
001700                       License.  See the file COPYING for details.
001800*
001900*    Remarks.            Rolls the Api call-log, pre-sorted by
002000*                        Api-Key-Id within Call-Date, up into one
002100*                        Daily-Summary record per key/date group,
002200*                        with a per-key subtotal line on the break
002300*                        and a grand total line at end of run.
002400*                        Companion job to NIVALD - this one reports
002500*                        on how the validation service was used,
002600*                        not on individual id results.
002700*
002800*    Called Modules.     None.
002900*    Calling Modules.    None - run from JCL/batch scheduler.
003000*    Files Used.         NI-Log-File    - input  - call log, sorted.
003100*                        NI-Sum-File    - output - summary records.
003200*                        NI-Print-File  - output - printed report.
003300*
003400*    Error messages used.
003500* System wide:
003600*                        SY001, SY014.
003700* Program specific:
003800*                        None.
003900*
004000* Changes:
004100* 14/02/86 mwk - 1.0.00 Created.
004200* 19/11/91 mwk - 1.1.00 Added cache hit / miss counters to the
004300*                group accumulation, per Bureau circular 91-21
004400*                (request caching introduced on the online side).
004500* 23/02/98 rha - 1.2.00 Widened byte total fields to 9(12) ahead
004600*                of the millennium roll-over traffic forecast.
004700* 17/07/99 rha -        Y2K - Call-Date carried as a 10 char
004800*                yyyy-mm-dd string throughout, no 2 digit compares.
004900* 11/02/26 mwk - 2.0.00 Rebuilt for the national identity batch
005000*                suite (ticket NIV-112) - was the nightly api log
005100*                roll-up, now stands alone against the NI log feed.
005200* 24/02/26 mwk -    .01 Added the per-key subtotal break and the
005300*                grand total line, per Bureau request NIV-121.
005400*
005500*************************************************************************
005600*
005700 environment      division.
005800*========================
005900*
006000 configuration    section.
006100 source-computer. APPLEWOOD-3090.
006200 object-computer. APPLEWOOD-3090.
006300 special-names.
006400     c01 is top-of-form.
006500*
006600 input-output     section.
006700 file-control.
006800     copy "selnilog.cob".
006900     copy "selnisum.cob".
007000     select   NI-Print-File        assign to "NIUSMPRT"
007100              organization         line sequential
007200              file status          NI-Prt-Status.
007300*
007400 data             division.
007500*========================
007600*
007700 file section.
007800*
007900     copy "fdnilog.cob".
008000     copy "fdnisum.cob".
008100*
008200 fd  NI-Print-File.
008300*  132 column detail line - one row per key/date group, built in
008400*  CC010-Compute-Group once the group's accumulators are final.
008500 01  NI-Print-Line.
008600     03  NI-Prt-Key              pic x(08).
008700     03  filler                  pic x(02).
008800     03  NI-Prt-Date             pic x(10).
008900     03  filler                  pic x(02).
009000     03  NI-Prt-Tot-Req          pic zzzzzz9.
009100     03  filler                  pic x(02).
009200     03  NI-Prt-Succ-Req         pic zzzzzz9.
009300     03  filler                  pic x(02).
009400     03  NI-Prt-Fail-Req         pic zzzzzz9.
009500     03  filler                  pic x(02).
009600     03  NI-Prt-Tot-Val          pic zzzzzz9.
009700     03  filler                  pic x(02).
009800     03  NI-Prt-Avg-Ms           pic zzzzz9.99.
009900     03  filler                  pic x(02).
010000     03  NI-Prt-Cache-Pct        pic zz9.99.
010100     03  filler                  pic x(02).
010200*  Billable units shown here are the total validations presented,
010300*  matching NI-Sum-Billable-Units - the Bureau bills on volume
010400*  submitted, not on volume that came back valid.
010500     03  NI-Prt-Billable         pic zzzzzz9.
010600     03  filler                  pic x(48).
010700*
010800*  Flat 132 byte view for the WRITE ... FROM statements against the
010900*  heading and total lines further down, same reasoning as NIVALD.
011000 01  NI-Print-Line-R redefines NI-Print-Line
011100                              pic x(132).
011200*
011300 working-storage section.
011400*------------------------
011500 77  prog-name               pic x(17) value "niusum (2.0.00)".
011600*
011700 copy "wsnimsg.cob".
011800*
011900 77  NI-Log-Status            pic x(02) value "00".
012000 77  NI-Sum-Status            pic x(02) value "00".
012100 77  NI-Prt-Status            pic x(02) value "00".
012200*
012300*  Log file comes in pre-sorted by the scheduler's SORT step ahead
012400*  of this run, key within date - NIUSUM itself does no sorting,
012500*  it only trusts the order and watches for the key/date to change.
012600 77  WS-Log-Eof-Sw            pic x       value "N".
012700     88  WS-Log-Eof                       value "Y".
012800     88  WS-Log-Not-Eof                   value "N".
012900*
013000*  Line count primed to 99 so the very first detail write forces
013100*  page 1's headings out first, same trick as NIVALD.
013200 77  WS-Line-Cnt              pic 9(03) comp  value 99.
013300 77  WS-Page-Cnt              pic 9(03) comp  value zero.
013400*
013500*  Working cells for CC010-Compute-Group's percentage/average
013600*  arithmetic - held here rather than in WS-Group-Work because they
013700*  are recomputed fresh for every group and never carried forward.
013800 77  WS-Total-Req             pic 9(07) comp.
013900 77  WS-Avg-Resp              pic 9(06)v99 comp.
014000 77  WS-Success-Pct           pic 9(03)v99 comp.
014100 77  WS-Cache-Denom           pic 9(07) comp.
014200 77  WS-Cache-Pct             pic 9(03)v99 comp.
014300 77  WS-Failed-Val            pic 9(07) comp.
014400*
014500*  One group = one API key on one call date.  Accumulated record
014600*  by record in BB010-Accumulate-Group, then flushed to the
014700*  Daily-Summary file and the report by CC010-Compute-Group
014800*  whenever AA050-Loop sees the key or the date change.
014900 01  WS-Group-Work.
015000     03  WS-Grp-Key            pic x(08).
015100     03  WS-Grp-Date           pic x(10).
015200*  Call date is carried as yyyy-mm-dd text to match NI-Log-Call-Date,
015300*  but a numeric breakdown is handy if a future job needs to compare
015400*  dates numerically rather than as strings - not used by this
015500*  program today, kept for the next report off this same group.
015600     03  WS-Grp-Date-Num   redefines WS-Grp-Date.
015700         05  WS-Grp-Date-Ccyy  pic 9(04).
015800         05  filler            pic x(01).
015900         05  WS-Grp-Date-Mm    pic 9(02).
016000         05  filler            pic x(01).
016100         05  WS-Grp-Date-Dd    pic 9(02).
016200     03  WS-Grp-Rec-Cnt        pic 9(07) comp.
016300     03  WS-Grp-Success-Req    pic 9(07) comp.
016400     03  WS-Grp-Failed-Req     pic 9(07) comp.
016500     03  WS-Grp-Total-Val      pic 9(07) comp.
016600     03  WS-Grp-Success-Val    pic 9(07) comp.
016700     03  WS-Grp-Resp-Sum       pic 9(09)v99 comp.
016800     03  WS-Grp-Resp-Min       pic 9(06)v99 comp.
016900     03  WS-Grp-Resp-Max       pic 9(06)v99 comp.
017000     03  WS-Grp-Req-Bytes      pic 9(12) comp.
017100     03  WS-Grp-Res-Bytes      pic 9(12) comp.
017200     03  WS-Grp-Cache-Hits     pic 9(07) comp.
017300     03  WS-Grp-Cache-Miss     pic 9(07) comp.
017400     03  filler                pic x(06).
017500*
017600*  Carries the running total across every date-group belonging to
017700*  one key, reset to zero in DD020-Write-Key-Subtotal once the key
017800*  break line has been printed - the outer level of the two-level
017900*  break (key, then date within key).
018000 01  WS-Key-Work.
018100     03  WS-Key-Id             pic x(08).
018200     03  WS-Key-Total-Req      pic 9(07) comp.
018300     03  WS-Key-Total-Val      pic 9(07) comp.
018400     03  WS-Key-Billable       pic 9(07) comp.
018500     03  filler                pic x(06).
018600*
018700*  Never reset during the run - accumulates across every key, for
018800*  the single grand total line DD010-Write-Grand-Total prints once
018900*  at end of file.  Sized 9(09) rather than 9(07) since it is a
019000*  whole-run total, not a per-group or per-key one.
019100 01  WS-Grand-Work.
019200     03  WS-Gt-Total-Req       pic 9(09) comp.
019300     03  WS-Gt-Total-Val       pic 9(09) comp.
019400     03  WS-Gt-Billable        pic 9(09) comp.
019500     03  filler                pic x(06).
019600*
019700 01  WS-Heading-1.
019800     03  filler                pic x(01)  value space.
019900     03  filler                pic x(34)
020000               value "NATIONAL IDENTITY - USAGE SUMMARY".
020100     03  filler                pic x(14)  value spaces.
020200     03  filler                pic x(05)  value "PAGE ".
020300     03  WS-Hd1-Page           pic zz9.
020400     03  filler                pic x(75)  value spaces.
020500*  Group carries the edited page number field, flat view needed for
020600*  the WRITE ... FROM in ZZ010-Write-Headings.
020700 01  WS-Heading-1-R redefines WS-Heading-1
020800                              pic x(132).
020900*
021000*  Column captions - widths match the edit pictures in NI-Print-Line
021100*  above field for field, so the headings line up over the data
021200*  without anyone having to count columns by hand when either one
021300*  changes.
021400 01  WS-Heading-2.
021500     03  filler                pic x(01)  value space.
021600     03  filler                pic x(09)  value "API KEY".
021700     03  filler                pic x(11)  value "CALL DATE".
021800     03  filler                pic x(09)  value "TOT REQ".
021900     03  filler                pic x(09)  value "SUCCESS".
022000     03  filler                pic x(09)  value "FAILED".
022100     03  filler                pic x(09)  value "TOT VAL".
022200     03  filler                pic x(11)  value "AVG MS".
022300     03  filler                pic x(08)  value "CACHE%".
022400     03  filler                pic x(09)  value "BILLABLE".
022500     03  filler                pic x(47)  value spaces.
022600*
022700 01  WS-Key-Subtotal-Line.
022800     03  filler                pic x(01)  value space.
022900     03  filler                pic x(12)  value "KEY TOTAL -".
023000     03  WS-Kt-Key             pic x(08).
023100     03  filler                pic x(03)  value spaces.
023200     03  filler                pic x(10)  value "REQUESTS -".
023300     03  WS-Kt-Req             pic zzzzzz9.
023400     03  filler                pic x(03)  value spaces.
023500     03  filler                pic x(13)  value "VALIDATIONS -".
023600     03  WS-Kt-Val             pic zzzzzz9.
023700     03  filler                pic x(03)  value spaces.
023800     03  filler                pic x(11)  value "BILLABLE -".
023900     03  WS-Kt-Bill            pic zzzzzz9.
024000     03  filler                pic x(47)  value spaces.
024100*
024200 01  WS-Grand-Total-Line.
024300     03  filler                pic x(01)  value space.
024400     03  filler                pic x(13)  value "GRAND TOTAL -".
024500     03  filler                pic x(07)  value spaces.
024600     03  filler                pic x(10)  value "REQUESTS -".
024700     03  WS-Gt-Req-Disp        pic zzzzzz9.
024800     03  filler                pic x(03)  value spaces.
024900     03  filler                pic x(13)  value "VALIDATIONS -".
025000     03  WS-Gt-Val-Disp        pic zzzzzz9.
025100     03  filler                pic x(03)  value spaces.
025200     03  filler                pic x(11)  value "BILLABLE -".
025300     03  WS-Gt-Bill-Disp       pic zzzzzz9.
025400     03  filler                pic x(50)  value spaces.
025500*
025600 procedure division.
025700*
025800 AA000-Main                  section.
025900***********************************
026000*  No restart point in this job either - if it abends partway the
026100*  Daily-Summary file and report are both incomplete and the run
026200*  has to be resubmitted against the same sorted log extract.
026300     perform  AA010-Open-Files      thru AA010-Exit.
026400     perform  AA020-Init-Report     thru AA020-Exit.
026500     perform  AA050-Process-Log     thru AA050-Exit.
026600     perform  AA090-Close-Files     thru AA090-Exit.
026700     move     zero         to return-code.
026800     goback.
026900 AA000-Exit.
027000     exit     section.
027100*
027200 AA010-Open-Files            section.
027300***********************************
027400     open     input   NI-Log-File.
027500     if       NI-Log-Status not = "00"
027600              display  SY001
027700              display  NI-Log-Status
027800              move     16 to return-code
027900              goback
028000     end-if.
028100     open     output  NI-Sum-File.
028200     open     output  NI-Print-File.
028300*  Key and grand total accumulators are zeroed once here, not in
028400*  BB005-Start-Group - BB005 only resets the per-group cells, the
028500*  key and grand totals have to survive across every group they
028600*  cover.
028700     move     zero         to WS-Key-Total-Req
028800                               WS-Key-Total-Val
028900                               WS-Key-Billable.
029000     move     zero         to WS-Gt-Total-Req
029100                               WS-Gt-Total-Val
029200                               WS-Gt-Billable.
029300 AA010-Exit.
029400     exit     section.
029500*
029600 AA020-Init-Report           section.
029700***********************************
029800     perform  ZZ010-Write-Headings thru ZZ010-Exit.
029900 AA020-Exit.
030000     exit     section.
030100*
030200 AA050-Process-Log           section.
030300***********************************
030400*  Read-ahead loop, same idiom as NIVALD - prime the first record
030500*  and the first group before AA050-Loop ever runs, so the break
030600*  tests inside the loop always have a prior group to compare
030700*  against.
030800     perform  ZZ030-Read-Log  thru ZZ030-Exit.
030900     if       WS-Log-Eof
031000              display  SY014
031100              go to AA050-Exit
031200     end-if.
031300     move     NI-Log-Api-Key-Id to WS-Key-Id.
031400     perform  BB005-Start-Group thru BB005-Exit.
031500 AA050-Loop.
031600*  Two-level control break.  EOF is tested first and closes out
031700*  both the current date-group and the key it belongs to, then
031800*  prints the grand total - a key never gets its subtotal line
031900*  printed twice even when the very last record is also the start
032000*  of a new key or date.
032100     if       WS-Log-Eof
032200              perform  CC010-Compute-Group    thru CC010-Exit
032300              perform  DD020-Write-Key-Subtotal thru DD020-Exit
032400              perform  DD010-Write-Grand-Total thru DD010-Exit
032500              go to AA050-Exit
032600     end-if.
032700*  Key changed - close out the current date-group AND the key
032800*  subtotal before starting the new key's first group.
032900     if       NI-Log-Api-Key-Id not = WS-Grp-Key
033000              perform  CC010-Compute-Group    thru CC010-Exit
033100              perform  DD020-Write-Key-Subtotal thru DD020-Exit
033200              move     NI-Log-Api-Key-Id to WS-Key-Id
033300              perform  BB005-Start-Group thru BB005-Exit
033400     else
033500*  Same key, date changed - close out just the date-group, the key
033600*  subtotal keeps accumulating underneath it.
033700         if   NI-Log-Call-Date not = WS-Grp-Date
033800              perform  CC010-Compute-Group    thru CC010-Exit
033900              perform  BB005-Start-Group thru BB005-Exit
034000         end-if
034100     end-if.
034200     perform  BB010-Accumulate-Group thru BB010-Exit.
034300     perform  ZZ030-Read-Log  thru ZZ030-Exit.
034400     go       to AA050-Loop.
034500 AA050-Exit.
034600     exit     section.
034700*
034800 AA090-Close-Files           section.
034900***********************************
035000     close    NI-Log-File.
035100     close    NI-Sum-File.
035200     close    NI-Print-File.
035300 AA090-Exit.
035400     exit     section.
035500*
035600 BB005-Start-Group            section.
035700*************************************
035800     move     NI-Log-Api-Key-Id to WS-Grp-Key.
035900     move     NI-Log-Call-Date  to WS-Grp-Date.
036000     move     zero         to WS-Grp-Rec-Cnt
036100                               WS-Grp-Success-Req
036200                               WS-Grp-Failed-Req
036300                               WS-Grp-Total-Val
036400                               WS-Grp-Success-Val
036500                               WS-Grp-Resp-Sum
036600                               WS-Grp-Req-Bytes
036700                               WS-Grp-Res-Bytes
036800                               WS-Grp-Cache-Hits
036900                               WS-Grp-Cache-Miss.
037000*  Min/max response seeded to opposite extremes so the first record
037100*  of the group always wins both comparisons in BB010 below - a
037200*  zero-seeded min would never update away from zero, and the log
037300*  response times run up to 999999.99 ms on a bad day.
037400     move     999999.99    to WS-Grp-Resp-Min.
037500     move     zero         to WS-Grp-Resp-Max.
037600 BB005-Exit.
037700     exit     section.
037800*
037900 BB010-Accumulate-Group       section.
038000*************************************
038100*  HTTP-style status code under 400 counts as a successful api
038200*  call; 400 and up (client/server error) counts as failed - this
038300*  is about the call itself, separate from whether the ids inside
038400*  it came back valid, which is the NI-Log-Validation-Ok test below.
038500     add      1 to WS-Grp-Rec-Cnt.
038600     if       NI-Log-Status-Code < 400
038700              add 1 to WS-Grp-Success-Req
038800     else
038900              add 1 to WS-Grp-Failed-Req
039000     end-if.
039100*  Total-Val counts every id presented in the call regardless of
039200*  outcome; Success-Val only the ones NIDECOD actually passed -
039300*  the gap between the two is WS-Failed-Val, computed in CC010.
039400     add      NI-Log-Id-Count to WS-Grp-Total-Val.
039500     if       NI-Log-Validation-Ok = "Y"
039600              add NI-Log-Id-Count to WS-Grp-Success-Val.
039700     add      NI-Log-Resp-Time-Ms to WS-Grp-Resp-Sum.
039800     if       NI-Log-Resp-Time-Ms < WS-Grp-Resp-Min
039900              move NI-Log-Resp-Time-Ms to WS-Grp-Resp-Min.
040000     if       NI-Log-Resp-Time-Ms > WS-Grp-Resp-Max
040100              move NI-Log-Resp-Time-Ms to WS-Grp-Resp-Max.
040200     add      NI-Log-Req-Bytes  to WS-Grp-Req-Bytes.
040300     add      NI-Log-Resp-Bytes to WS-Grp-Res-Bytes.
040400     if       NI-Log-Cache-Hit = "Y"
040500              add 1 to WS-Grp-Cache-Hits
040600     else
040700              add 1 to WS-Grp-Cache-Miss
040800     end-if.
040900 BB010-Exit.
041000     exit     section.
041100*
041200 CC010-Compute-Group          section.
041300*************************************
041400*  Zero-denominator guards throughout - a group with no requests at
041500*  all (should not happen given BB005 only starts a group off a
041600*  real log record, but a key with every call request-failed before
041700*  any validation ran is entirely possible) must not be allowed to
041800*  divide by zero and abend the run over one empty percentage.
041900     compute  WS-Total-Req = WS-Grp-Success-Req + WS-Grp-Failed-Req.
042000     if       WS-Total-Req = zero
042100              move     zero to WS-Avg-Resp
042200              move     zero to WS-Success-Pct
042300     else
042400              compute  WS-Avg-Resp rounded =
042500                       WS-Grp-Resp-Sum / WS-Total-Req
042600              compute  WS-Success-Pct rounded =
042700                       (WS-Grp-Success-Req * 100) / WS-Total-Req
042800     end-if.
042900     compute  WS-Cache-Denom = WS-Grp-Cache-Hits + WS-Grp-Cache-Miss.
043000     if       WS-Cache-Denom = zero
043100              move     zero to WS-Cache-Pct
043200     else
043300              compute  WS-Cache-Pct rounded =
043400                       (WS-Grp-Cache-Hits * 100) / WS-Cache-Denom
043500     end-if.
043600     compute  WS-Failed-Val = WS-Grp-Total-Val - WS-Grp-Success-Val.
043700*
043800*  Daily-Summary output record - one row per key/date group, this
043900*  is the file the Bureau's billing extract reads from downstream.
044000     move     WS-Grp-Key          to NI-Sum-Api-Key-Id.
044100     move     WS-Grp-Date         to NI-Sum-Date.
044200     move     WS-Total-Req        to NI-Sum-Total-Requests.
044300     move     WS-Grp-Success-Req  to NI-Sum-Success-Requests.
044400     move     WS-Grp-Failed-Req   to NI-Sum-Failed-Requests.
044500     move     WS-Grp-Total-Val    to NI-Sum-Total-Valids.
044600     move     WS-Grp-Success-Val  to NI-Sum-Success-Valids.
044700     move     WS-Failed-Val       to NI-Sum-Failed-Valids.
044800     move     WS-Avg-Resp         to NI-Sum-Avg-Resp-Ms.
044900     move     WS-Grp-Resp-Min     to NI-Sum-Min-Resp-Ms.
045000     move     WS-Grp-Resp-Max     to NI-Sum-Max-Resp-Ms.
045100     move     WS-Grp-Req-Bytes    to NI-Sum-Total-Req-Bytes.
045200     move     WS-Grp-Res-Bytes    to NI-Sum-Total-Res-Bytes.
045300     move     WS-Grp-Cache-Hits   to NI-Sum-Cache-Hits.
045400     move     WS-Grp-Cache-Miss   to NI-Sum-Cache-Misses.
045500     move     WS-Grp-Total-Val    to NI-Sum-Billable-Units.
045600     move     WS-Success-Pct      to NI-Sum-Success-Rate-Pct.
045700     move     WS-Cache-Pct        to NI-Sum-Cache-Hit-Pct.
045800     write    NI-Sum-Record.
045900*
046000*  Print line rebuilt from the same group totals just written to
046100*  NI-Sum-Record - kept as a separate MOVE block rather than
046200*  sharing one set of fields, since the report and the file use
046300*  different edit pictures for the same values.
046400     move     WS-Grp-Key          to NI-Prt-Key.
046500     move     WS-Grp-Date         to NI-Prt-Date.
046600     move     WS-Total-Req        to NI-Prt-Tot-Req.
046700     move     WS-Grp-Success-Req  to NI-Prt-Succ-Req.
046800     move     WS-Grp-Failed-Req   to NI-Prt-Fail-Req.
046900     move     WS-Grp-Total-Val    to NI-Prt-Tot-Val.
047000     move     WS-Avg-Resp         to NI-Prt-Avg-Ms.
047100     move     WS-Cache-Pct        to NI-Prt-Cache-Pct.
047200     move     WS-Grp-Total-Val    to NI-Prt-Billable.
047300     perform  ZZ020-Write-Detail thru ZZ020-Exit.
047400*
047500*  Roll this group's totals up into both the key-level and the
047600*  run-level accumulators - the key level gets flushed and zeroed
047700*  on the next key break, the grand total just keeps growing.
047800     add      WS-Total-Req        to WS-Key-Total-Req.
047900     add      WS-Grp-Total-Val    to WS-Key-Total-Val.
048000     add      WS-Grp-Total-Val    to WS-Key-Billable.
048100     add      WS-Total-Req        to WS-Gt-Total-Req.
048200     add      WS-Grp-Total-Val    to WS-Gt-Total-Val.
048300     add      WS-Grp-Total-Val    to WS-Gt-Billable.
048400 CC010-Exit.
048500     exit     section.
048600*
048700 DD020-Write-Key-Subtotal     section.
048800*************************************
048900*  No page-break test here the way ZZ020 has one for detail lines -
049000*  a subtotal line belongs with the group lines just above it, it
049100*  is not worth starting a fresh page over.
049200     move     WS-Key-Id       to WS-Kt-Key.
049300     move     WS-Key-Total-Req to WS-Kt-Req.
049400     move     WS-Key-Total-Val to WS-Kt-Val.
049500     move     WS-Key-Billable  to WS-Kt-Bill.
049600     write    NI-Print-Line from WS-Key-Subtotal-Line.
049700     add      1 to WS-Line-Cnt.
049800*  Zero the key accumulators now that they are printed - the next
049900*  key's first group starts accumulating into a clean total.
050000     move     zero         to WS-Key-Total-Req
050100                               WS-Key-Total-Val
050200                               WS-Key-Billable.
050300 DD020-Exit.
050400     exit     section.
050500*
050600 DD010-Write-Grand-Total      section.
050700*************************************
050800*  Runs exactly once, at end of file, after the very last key's
050900*  subtotal line - nothing to zero afterward, the run is over.
051000     move     WS-Gt-Total-Req to WS-Gt-Req-Disp.
051100     move     WS-Gt-Total-Val to WS-Gt-Val-Disp.
051200     move     WS-Gt-Billable  to WS-Gt-Bill-Disp.
051300     write    NI-Print-Line from WS-Grand-Total-Line.
051400 DD010-Exit.
051500     exit     section.
051600*
051700 ZZ010-Write-Headings         section.
051800*************************************
051900     add      1 to WS-Page-Cnt.
052000     move     WS-Page-Cnt  to WS-Hd1-Page.
052100     write    NI-Print-Line from WS-Heading-1.
052200     write    NI-Print-Line from WS-Heading-2.
052300     move     zero         to WS-Line-Cnt.
052400 ZZ010-Exit.
052500     exit     section.
052600*
052700 ZZ020-Write-Detail           section.
052800*************************************
052900*  Same 55 line page depth as NIVALD's report - one Forms Control
053000*  standard for every report this suite prints.
053100     if       WS-Line-Cnt > 55
053200              perform  ZZ010-Write-Headings thru ZZ010-Exit.
053300     write    NI-Print-Line.
053400     add      1 to WS-Line-Cnt.
053500 ZZ020-Exit.
053600     exit     section.
053700*
053800 ZZ030-Read-Log                section.
053900*************************************
054000*  Single READ wrapper, called from both the priming read in
054100*  AA050-Process-Log and the bottom of AA050-Loop - kept as its own
054200*  paragraph purely so the AT END logic only has to be written once.
054300     read     NI-Log-File
054400              at end      move "Y" to WS-Log-Eof-Sw
054500     end-read.
054600 ZZ030-Exit.
054700     exit     section.
054800*
