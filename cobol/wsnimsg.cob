000100*****************************************************
000200*                                                    *
000300*  Error / Status Message Literals For The National  *
000400*       Identity Validation Suite                    *
000500*                                                    *
000600*****************************************************
000700* System wide (SY-series) and module specific
000800* (NI-series) messages, numbered the same way as
000900* the Payroll job's SY/PY series.
001000*
001100* NI002, NI005 and NI006 carry a two digit blank
001200* fill at the tail - the caller overlays it by
001300* reference modification, not by STRING, so the
001400* rest of the fixed text never shifts around.
001500*
001600* 11/02/26 mwk - NI-0001 Created.
001700* 20/02/26 mwk - NI-0008 Added SY014/SY015 pair for
001800*                the batch-cap abort display.
001900* 22/02/26 mwk - NI-0010 Changed NI002/NI005/NI006
002000*                from STRING-built to fixed templates
002100*                with a move-by-position fill - STRING
002200*                was leaving trailing blanks mid message.
002300* 25/02/26 mwk - NI-0013 NI002/NI005/NI006-Text ran
002400*                straight into the fill digits with no
002500*                separating blank ("got14", "month:13") -
002600*                added the trailing blank into each text
002700*                literal and moved BB020-Format-Check's
002800*                overlay start in nidecod.cbl out by one.
002900*
003000 01  NI-Error-Messages.
003100*    System Wide
003200     03  SY001     pic x(46)
003300               value "SY001 Aborting run - note error and see log".
003400     03  SY014     pic x(43)
003500               value "SY014 Nothing to do - no Id input records".
003600     03  SY015     pic x(58)
003700               value "SY015 Maximum 100 national IDs allowed per request".
003800*    Module Specific - NIDECOD / NIVALD
003900     03  NI001     pic x(32)
004000               value "National ID cannot be empty".
004100     03  NI002     pic x(45).
004200         05  NI002-Text   pic x(43)
004300               value "National ID must be exactly 14 digits, got ".
004400         05  NI002-Fill   pic x(02)  value spaces.
004500     03  NI003     pic x(40)
004600               value "National ID must contain only digits".
004700     03  NI004     pic x(58)
004800               value "Invalid century digit. Must be 2 (1900s) or 3 (2000s)".
004900     03  NI005     pic x(17).
005000         05  NI005-Text   pic x(15)
005100               value "Invalid month: ".
005200         05  NI005-Fill   pic x(02)  value spaces.
005300     03  NI006     pic x(15).
005400         05  NI006-Text   pic x(13)
005500               value "Invalid day: ".
005600         05  NI006-Fill   pic x(02)  value spaces.
005700     03  NI007     pic x(20)
005800               value "Invalid date format".
005900     03  NI008     pic x(36)
006000               value "Birth date cannot be in the future".
006100     03  NI009     pic x(16)
006200               value "Invalid format".
006300*
