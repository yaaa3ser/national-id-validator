000100* Daily usage summary record - keyed by Api-Key-Id,
000200* Summary-Date.  Written on every control break.
000300 fd  NI-Sum-File.
000400 01  NI-Sum-Record.
000500     03  NI-Sum-Api-Key-Id       pic x(08).
000600     03  NI-Sum-Date             pic x(10).
000700     03  NI-Sum-Total-Requests   pic 9(07).
000800     03  NI-Sum-Success-Requests pic 9(07).
000900     03  NI-Sum-Failed-Requests  pic 9(07).
001000     03  NI-Sum-Total-Valids     pic 9(07).
001100     03  NI-Sum-Success-Valids   pic 9(07).
001200     03  NI-Sum-Failed-Valids    pic 9(07).
001300     03  NI-Sum-Avg-Resp-Ms      pic 9(06)v99.
001400     03  NI-Sum-Min-Resp-Ms      pic 9(06)v99.
001500     03  NI-Sum-Max-Resp-Ms      pic 9(06)v99.
001600     03  NI-Sum-Total-Req-Bytes  pic 9(12).
001700     03  NI-Sum-Total-Res-Bytes  pic 9(12).
001800     03  NI-Sum-Cache-Hits       pic 9(07).
001900     03  NI-Sum-Cache-Misses     pic 9(07).
002000     03  NI-Sum-Billable-Units   pic 9(07).
002100     03  NI-Sum-Success-Rate-Pct pic 9(03)v99.
002200     03  NI-Sum-Cache-Hit-Pct    pic 9(03)v99.
002300     03  filler                  pic x(10).
002400*
