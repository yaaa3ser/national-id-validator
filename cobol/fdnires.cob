000100* Validation result record - one detail record per cleaned id,
000200* plus one trailer record carrying the run totals, written by
000300* CC010-Write-Trailer once AA050-Process-Ids has worked through
000400* the whole batch.  NI-Res-Rec-Type tells the two layouts apart
000500* since they share one line sequential file.
000600* 24/02/26 mwk - NI-0012 Trailer record was documented here but
000700*                never actually written - CC010-Write-Trailer
000800*                only wrote the printed trailer line.  Added
000900*                NI-Res-Trailer-Record and the WRITE to match.
001000 fd  NI-Res-File.
001100 01  NI-Res-Record.
001200     03  NI-Res-Rec-Type         pic x(01).
001300         88  NI-Res-Is-Detail            value "D".
001400         88  NI-Res-Is-Trailer           value "T".
001500     03  NI-Res-National-Id      pic x(14).
001600     03  NI-Res-Is-Valid         pic x(01).
001700     03  NI-Res-Birth-Date       pic x(10).
001800     03  NI-Res-Age              pic 9(03).
001900     03  NI-Res-Gender           pic x(06).
002000     03  NI-Res-Governorate      pic x(30).
002100     03  NI-Res-Gov-Code         pic x(02).
002200     03  NI-Res-Century          pic x(04).
002300     03  NI-Res-Seq-Number       pic x(04).
002400     03  NI-Res-Gov-Valid        pic x(01).
002500     03  NI-Res-Error-Msg        pic x(60).
002600     03  filler                  pic x(05).
002700*
002800*  Trailer view of the same 141 byte record - written once, as
002900*  the last record on the file, with NI-Res-Rec-Type = "T" so
003000*  anything reading this file back knows to stop treating
003100*  records as ids once it hits this one.
003200 01  NI-Res-Trailer-Record redefines NI-Res-Record.
003300     03  NI-Res-Tr-Rec-Type      pic x(01).
003400     03  NI-Res-Tr-Processed     pic 9(05).
003500     03  NI-Res-Tr-Valid         pic 9(05).
003600     03  NI-Res-Tr-Invalid       pic 9(05).
003700     03  filler                  pic x(125).
003800*
