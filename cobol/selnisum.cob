000100* Daily summary output - one record per key/date group.
000200     select  NI-Sum-File          assign to "NISUMOUT"
000300             organization         line sequential
000400             file status          NI-Sum-Status.
000500*
