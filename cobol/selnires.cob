000100* Validation results - one line per input id plus trailer.
000200     select  NI-Res-File          assign to "NIRESOUT"
000300             organization         line sequential
000400             file status          NI-Res-Status.
000500*
