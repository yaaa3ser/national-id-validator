000100*****************************************************
000200*                                                    *
000300*  Working Storage For The Decoded National Id        *
000400*       Component Breakdown - NIDECOD only            *
000500*                                                    *
000600*****************************************************
000700*  NI-Decoded-Id is filled from the 14 cleaned digits
000800*  of the id, one component field per position group,
000900*  before the date/gender/governorate/century checks
001000*  are run against it.
001100*
001200* 11/02/26 mwk - NI-0001 Created for National Identity
001300*                validation job.
001400* 22/02/26 mwk - NI-0010 Dropped the NI-Validation-Result
001500*                group carried here since NI-0001 - the
001600*                result record moved into WSNILNK/FDNIRES
001610*                when the CALL interface was added, this
001620*                copy was never switched over and dead.
001700 01  NI-Decoded-Id.
001800     03  NI-Century-Digit        pic x(01).
001900         88  NI-Cent-19xx                value "2".
002000         88  NI-Cent-20xx                value "3".
002100     03  NI-Birth-Yy              pic 9(02).
002200     03  NI-Birth-Mm              pic 9(02).
002300     03  NI-Birth-Dd              pic 9(02).
002400     03  NI-Gov-Code              pic x(02).
002500     03  NI-Seq-Number            pic 9(04).
002600     03  NI-Seq-Last-Digit redefines NI-Seq-Number.
002700         05  filler               pic 9(03).
002800         05  NI-Seq-Last          pic 9(01).
002900     03  NI-Check-Digit           pic x(01).
003000     03  filler                   pic x(02).
003100*
003200 77  NI-Clean-Id                 pic x(14)  value spaces.
003300 77  NI-Full-Birth-Year          pic 9(04)  value zero comp.
003400*
