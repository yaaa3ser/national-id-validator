000100* Api call log record - one per logged api request.
000200* Must arrive sorted Api-Key-Id within Call-Date - this
000300* job does not sort, it trusts the feeder.
000400 fd  NI-Log-File.
000500 01  NI-Log-Record.
000600     03  NI-Log-Api-Key-Id       pic x(08).
000700     03  NI-Log-Call-Date        pic x(10).
000800     03  NI-Log-Endpoint         pic x(12).
000900     03  NI-Log-Status-Code      pic 9(03).
001000     03  NI-Log-Validation-Ok    pic x(01).
001100     03  NI-Log-Id-Count         pic 9(04).
001200     03  NI-Log-Resp-Time-Ms     pic 9(06)v99.
001300     03  NI-Log-Req-Bytes        pic 9(09).
001400     03  NI-Log-Resp-Bytes       pic 9(09).
001500     03  NI-Log-Cache-Hit        pic x(01).
001600     03  filler                  pic x(06).
001700*
