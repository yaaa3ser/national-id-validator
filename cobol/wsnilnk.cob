000100*****************************************************
000200*                                                    *
000300*  Linkage Interface Block - NIVALD to NIDECOD       *
000400*       CALL "NIDECOD" using NI-Link-Area            *
000500*                                                    *
000600*****************************************************
000700* Single raw id in, completed NI-Validation-Result
000800* out, plus a return code so the caller can tell
000900* valid from invalid without testing the message.
001000*
001100* 11/02/26 mwk - NI-0001 Created.
001200* 21/02/26 mwk - NI-0009 Added NI-Link-Run-Date so the
001300*                caller's processing date drives the
001400*                age and future-date tests, not the
001500*                system clock, for re-runs.
001600*
001700 01  NI-Link-Area.
001800     03  NI-Link-Raw-Id          pic x(20).
001900     03  NI-Link-Run-Date.
002000         05  NI-Link-Run-Ccyy    pic 9(04).
002100         05  NI-Link-Run-Mm      pic 9(02).
002200         05  NI-Link-Run-Dd      pic 9(02).
002300     03  NI-Link-Return-Code     pic 9(02) comp.
002400         88  NI-Link-Ok                    value zero.
002500         88  NI-Link-Failed                value 1.
002600     03  NI-Link-Result.
002700         05  NI-Link-National-Id pic x(14).
002800         05  NI-Link-Is-Valid    pic x(01).
002900         05  NI-Link-Birth-Date  pic x(10).
003000         05  NI-Link-Age         pic 9(03).
003100         05  NI-Link-Gender      pic x(06).
003200         05  NI-Link-Governorate pic x(30).
003300         05  NI-Link-Gov-Code    pic x(02).
003400         05  NI-Link-Century     pic x(04).
003500         05  NI-Link-Seq-Number  pic x(04).
003600         05  NI-Link-Gov-Valid   pic x(01).
003700         05  NI-Link-Error-Msg   pic x(60).
003750     03  filler                  pic x(06).
003800*
