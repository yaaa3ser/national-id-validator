000100* Id input record - raw candidate, separators allowed.
000200* Line sequential, so this is a maximum, not a fixed
000300* width - file status drives read loop, not RECORD.
000400 fd  NI-Id-File.
000500 01  NI-Id-Record.
000600     03  NI-Raw-National-Id      pic x(20).
000700     03  filler                  pic x(05).
000800*
